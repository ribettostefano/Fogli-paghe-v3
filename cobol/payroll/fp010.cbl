000010****************************************************************
000020*                                                               *
000030*                    Data Processor  (Fogli Paghe)              *
000040*         Reads the company extract, normalises fields,        *
000050*        derives elaboration dates and writes the sorted        *
000060*                    work file for FP020                        *
000070*                                                               *
000080****************************************************************
000090*
000100  identification          division.
000110*================================
000120*
000130      program-id.        fp010.
000140*
000150      author.            R Bontempo, 08/11/1988.
000160                          For Studio Associato Bontempo.
000170*
000180      installation.       Studio Associato Bontempo, Milano.
000190*
000200      date-written.       08/11/1988.
000210*
000220      date-compiled.
000230*
000240      security.           Copyright (c) Studio Associato Bontempo,
000250                           1988-2026 and later.  See notice below.
000260*
000270*    Remarks.           Reads FP-ESTRATTO twice - once to build the
000280*                        company-code / elaboration-date map (last
000290*                        record for a code wins), once to build the
000300*                        processed detail table - then sorts that
000310*                        table by operator first-appearance and
000320*                        elaboration date and writes FP-WORK for
000330*                        FP020 to print from.  Also drops a billing
000340*                        audit line to FP-AUDIT for each company so
000350*                        the Studio can foot the progressive amounts
000360*                        without waiting on the printed sheets.
000370*
000380*    Called from.        FP000.
000390*
000400*    Called modules.     FP002 (Numeric-Normalizer).
000410*                        FP003 (Currency-Formatter).
000420*
000430*    Files used.         FP-ESTRATTO   Company extract, input.
000440*                        FP-WORK       Processed/sorted work file, output.
000450*                        FP-AUDIT      Billing audit listing, output.
000460*
000470*    Note.               Table sizes below (500 companies, 500 detail
000480*                        rows, 200 operators) are this run's working
000490*                        limits - raise the occurs count on CD-Entry/
000500*                        DR-Entry/OP-Table and the matching bounds-check
000510*                        literal alongside it if the Studio takes on
000520*                        more clients or hires more operators than that.
000530*
000540* Changes:
000550* 08/11/25 rb - 1.0.00 Rebuilt onto the Studio's current system, same
000560*               as the rest of the Fogli Paghe suite - two-pass
000570*               extract/sort shape carried over, tidied up throughout.
000580* 17/11/25 rb - 1.0.01 Elaboration-date extraction now also accepts a
000590*               dd-mm-yyyy Consegna Pdf value, not just dd/mm/yyyy -
000600*               Cliente Bianchi's extract uses hyphens.
000610* 24/11/25 rb - 1.0.02 Company-code map now keeps the LAST record for
000620*               a duplicate code, as Studio asked, not the first -
000630*               reversed the search logic.
000640* 01/12/25 rb - 1.0.03 Added the FP-AUDIT billing listing off the back
000650*               of FP003 - Studio wanted a paper check on the totals
000660*               independent of the sheets themselves.
000670* 05/12/25 rb - 1.0.04 Sort made stable (equal keys keep input order) -
000680*               the old bubble sort was swapping same-date rows and
000690*               Sig.ra Greco's page order kept changing between runs.
000700* 11/12/25 rb - 1.0.05 Dropped the " EUR " literal off the audit line -
000710*               FP003 now prepends its own "€ " tag, so stringing it
000720*               in here twice would have doubled it up.
000730* 15/12/25 rb - 1.0.06 DR-Dip/Paras/Altro/Tot/Soci, DR-Total-Amount and
000740*               the matching DR-Hold- fields and Fp010-CF-Ws.CF-Amount
000750*               packed comp-3, same as every other 9(n)v99 amount in
000760*               the shop's own layouts.
000770* 18/12/25 rb - 1.0.07 Consegna Pdf with no digit in it at all (garbage
000780*               text, no separator) no longer falls into the day>15
000790*               roll-forward off a made-up GG=1 - it now takes the
000800*               selected month/year straight, per the Studio's own
000810*               defensive rule for an unreadable delivery date.
000820* 22/12/25 rb - 1.0.08 OP-Table now guarded past 200 operators the same
000830*               way CD-Table already was past 500 companies - a 201st
000840*               distinct operator was overrunning OP-Entry unchecked.
000850*               Removed Fp010-Max-Co/Fp010-Max-Op while in there - dead
000860*               fields, the real limits were always the hard-coded 500/
000870*               200 on the occurs clauses and bounds checks.
000880*
000890****************************************************************
000900*
000910* Notice.
000920* *******
000930*
000940* This notice supersedes all prior notices and was last updated
000950* 2018-06-01.
000960*
000970* These files and programs are part of the Fogli Paghe payroll-sheets
000980* batch and are Copyright (c) Studio Associato Bontempo, 1988-2026 and
000990* later.
001000*
001010* For internal use of the Studio and its client payroll operators only.
001020* Not to be copied, resold or passed to third parties without the
001030* written consent of the partners.
001040*
001050* This program is supplied in the hope that it will be useful, but
001060* WITHOUT ANY WARRANTY of any kind. If it breaks, tell the programmer
001070* on duty and they will try to fix it before the next run is due.
001080*
001090****************************************************************
001100*
001110  environment              division.
001120*================================
001130*
001140  configuration            section.
001150  special-names.
001160      class italian-digit is "0" thru "9".
001170      upsi-0 on status is Fp010-Debug-On
001180             off status is Fp010-Debug-Off.
001190*
001200  input-output             section.
001210  file-control.
001220*
001230      select   FP-Estratto-File assign "FP-ESTRATTO"
001240               organization line sequential
001250               status       FP-Estratto-Status.
001260*
001270      select   FP-Work-File     assign "FP-WORK"
001280               organization line sequential
001290               status       FP-Work-Status.
001300*
001310      select   FP-Audit-File    assign "FP-AUDIT"
001320               organization line sequential
001330               status       FP-Audit-Status.
001340*
001350  data                     division.
001360*================================
001370*
001380  file section.
001390*
001400  fd  FP-Estratto-File.
001410      copy    "wsfpest.cob".
001420*
001430  fd  FP-Work-File.
001440      copy    "wsfpdet.cob".
001450*
001460  fd  FP-Audit-File.
001470  01  FP-Audit-Line          pic x(100).
001480*
001490  working-storage          section.
001500*------------------------
001510*
001520  77  Prog-Name             pic x(15) value "FP010 (1.0.08)".
001530*
001540  01  FP-File-Status.
001550      03  FP-Estratto-Status  pic xx  value "00".
001560          88  FP-Estratto-Eof         value "10".
001570      03  FP-Work-Status      pic xx  value "00".
001580      03  FP-Audit-Status     pic xx  value "00".
001590*
001600*    Company-code -> elaboration-date map, built on the first pass.
001610*
001620  01  CD-Count              binary-short unsigned value zero.
001630  01  CD-Table.
001640      03  CD-Entry           occurs 500  indexed by CD-Idx.
001650          05  CD-Company-Code   pic x(08).
001660          05  CD-Elab-Date      pic x(10).
001670          05  CD-Elab-Key       pic 9(8)     comp.
001680*
001690*    Operator first-appearance table, built on the second pass.
001700*
001710  01  OP-Count              binary-short unsigned value zero.
001720  01  OP-Table.
001730      03  OP-Entry           occurs 200  indexed by OP-Idx.
001740          05  OP-Name           pic x(30).
001750*
001760*    Processed detail table, built on the second pass and sorted
001770*    before it is written to FP-WORK.
001780*
001790  01  DR-Count              binary-short unsigned value zero.
001800  01  DR-Table.
001810      03  DR-Entry           occurs 500  indexed by DR-Idx DR-Jdx.
001820          05  DR-Operatore      pic x(30).
001830          05  DR-Cod-Azienda    pic x(08).
001840          05  DR-Rag-Sociale    pic x(40).
001850          05  DR-Dip            pic s9(5)v99      comp-3.
001860          05  DR-Paras          pic s9(5)v99      comp-3.
001870          05  DR-Altro          pic s9(5)v99      comp-3.
001880          05  DR-Tot            pic s9(5)v99      comp-3.
001890          05  DR-Soci           pic s9(5)v99      comp-3.
001900          05  DR-Elab-Date      pic x(10).
001910          05  DR-Elab-Key       pic 9(8)     comp.
001920          05  DR-Op-Seq         binary-short unsigned.
001930          05  DR-Total-Amount   pic s9(9)v99      comp-3.
001940*
001950*    One sort-swap record, laid out exactly like DR-Entry, used by
001960*    the bubble sort so a swap is a single move each way.
001970*
001980  01  DR-Hold.
001990      03  DR-Hold-Operatore      pic x(30).
002000      03  DR-Hold-Cod-Azienda    pic x(08).
002010      03  DR-Hold-Rag-Sociale    pic x(40).
002020      03  DR-Hold-Dip            pic s9(5)v99      comp-3.
002030      03  DR-Hold-Paras          pic s9(5)v99      comp-3.
002040      03  DR-Hold-Altro          pic s9(5)v99      comp-3.
002050      03  DR-Hold-Tot            pic s9(5)v99      comp-3.
002060      03  DR-Hold-Soci           pic s9(5)v99      comp-3.
002070      03  DR-Hold-Elab-Date      pic x(10).
002080      03  DR-Hold-Elab-Key       pic 9(8)     comp.
002090      03  DR-Hold-Op-Seq         binary-short unsigned.
002100      03  DR-Hold-Total-Amount   pic s9(9)v99      comp-3.
002110*
002120*    Working fields for the elaboration-date rule.
002130*
002140  01  ED-Work.
002150      03  ED-Raw               pic x(10).
002160      03  ED-Raw-Tbl  redefines ED-Raw.
002170          05  ED-Raw-Char        pic x   occurs 10  indexed by ED-Idx.
002180      03  ED-GG                 pic 99            comp.
002190      03  ED-MM                 pic 99            comp.
002200      03  ED-YYYY                pic 9(4)         comp.
002210      03  ED-Sep-Pos             binary-char unsigned value zero.
002220      03  ED-Digit-Char           pic x.
002230      03  ED-Digit-Num  redefines ED-Digit-Char
002240                             pic 9.
002250      03  ED-Found-Digit         pic x            value "N".
002260          88  ED-Any-Digit                 value "Y".
002270      03  ED-No-Digit-Sw         pic x            value "N".
002280          88  ED-No-Digit-At-All           value "Y".
002290*
002300  01  ED-Days-Table.
002310      03  filler             pic 99   value 31.
002320      03  filler             pic 99   value 28.
002330      03  filler             pic 99   value 31.
002340      03  filler             pic 99   value 30.
002350      03  filler             pic 99   value 31.
002360      03  filler             pic 99   value 30.
002370      03  filler             pic 99   value 31.
002380      03  filler             pic 99   value 31.
002390      03  filler             pic 99   value 30.
002400      03  filler             pic 99   value 31.
002410      03  filler             pic 99   value 30.
002420      03  filler             pic 99   value 31.
002430  01  ED-Days-Table-Tbl redefines ED-Days-Table.
002440      03  ED-Days-In-Mth     pic 99   occurs 12.
002450*
002460  01  ED-Leap-Work.
002470      03  ED-Leap-Q          pic 9(4)   comp.
002480      03  ED-Leap-R          pic 9(4)   comp.
002490      03  ED-Leap-Flag       pic x      value "N".
002500          88  ED-Is-Leap             value "Y".
002510*
002520  01  ED-Ymd-Build.
002530      03  ED-Ymd-CCYY        pic 9(4).
002540      03  ED-Ymd-MM          pic 99.
002550      03  ED-Ymd-DD          pic 99.
002560  01  ED-Ymd-Build9 redefines ED-Ymd-Build pic 9(8).
002570*
002580*    Built dd/mm/yyyy text for the map and the detail table - kept as
002590*    a separate group off the same ED-GG/ED-MM/ED-YYYY so the numeric
002600*    key (above) and the printable text never get out of step.
002610*
002620  01  ED-Format-Work.
002630      03  ED-Fmt-DD          pic 99.
002640      03  filler             pic x           value "/".
002650      03  ED-Fmt-MM          pic 99.
002660      03  filler             pic x           value "/".
002670      03  ED-Fmt-YYYY        pic 9(4).
002680  01  ED-Format-Text redefines ED-Format-Work
002690                             pic x(10).
002700*
002710*    Table search result flags.
002720*
002730  01  GG-Found-Flag          pic x           value "N".
002740      88  GG-Found                              value "Y".
002750  01  HH-Found-Flag          pic x           value "N".
002760      88  HH-Found                              value "Y".
002770  01  OP-Idx-Value           binary-short unsigned value zero.
002780*
002790*    Working fields shared by both extract passes.
002800*
002810  01  Fp010-Work.
002820      03  Fp010-Trim-Src      pic x(40).
002830      03  Fp010-Trim-Src-Tbl redefines Fp010-Trim-Src.
002840          05  Fp010-Trim-Char   pic x  occurs 40  indexed by Fp010-Tidx.
002850      03  Fp010-Trim-Start     binary-char unsigned value 1.
002860      03  Fp010-Cur-Code       pic x(08).
002870*
002880*    Numeric-Normalizer linkage areas - one per raw field so the
002890*    call is a straight MOVE-in, CALL, MOVE-out with no re-use games.
002900*
002910  01  Fp010-NN-Ws.
002920      03  NN-Raw               pic x(12).
002930      03  NN-Result            pic s9(9)v99.
002940*
002950*    Currency-Formatter linkage area for the audit listing.
002960*
002970  01  Fp010-CF-Ws.
002980      03  CF-Amount            pic s9(9)v99      comp-3.
002990      03  CF-Text              pic x(20).
003000*
003010  linkage                  section.
003020*------------------------
003030*
003040  01  Fp010-Ws.
003050      03  FPC-Sel-Month        pic 99.
003060      03  FPC-Sel-Year         pic 9(4).
003070      03  FPC-Period-Label     pic x(20).
003080      03  FPC-Period-Start     pic x(10).
003090      03  FPC-Period-Start-Key pic 9(8)          comp.
003100      03  FPC-Mese-Minusc      pic x(12).
003110      03  FPC-Run-Abort        pic x.
003120      03  filler               pic x(11).
003130*
003140  procedure division using Fp010-Ws.
003150*==================================
003160*
003170  aa000-Main                  section.
003180***********************************
003190*
003200      move     "N" to FPC-Run-Abort.
003210      move     zero to CD-Count OP-Count DR-Count.
003220*
003230      open     input FP-Estratto-File.
003240      if       FP-Estratto-Status not = "00"
003250               move "Y" to FPC-Run-Abort
003260               goback
003270      end-if.
003280*
003290      perform  BB000-Pass-One-Dates thru BB000-Exit.
003300      close    FP-Estratto-File.
003310*
003320      open     input FP-Estratto-File.
003330      perform  CC000-Pass-Two-Detail thru CC000-Exit.
003340      close    FP-Estratto-File.
003350*
003360      if       DR-Count = zero
003370               move "Y" to FPC-Run-Abort
003380               goback
003390      end-if.
003400*
003410      if       Fp010-Debug-On
003420               display "FP010 - companies mapped  : " CD-Count
003430               display "FP010 - detail rows built  : " DR-Count
003440               display "FP010 - operators seen     : " OP-Count
003450      end-if.
003460*
003470      perform  DD000-Sort-Detail thru DD000-Exit.
003480*
003490      open     output FP-Work-File.
003500      open     output FP-Audit-File.
003510      perform  EE010-Write-One thru EE010-Exit
003520               varying DR-Idx from 1 by 1 until DR-Idx > DR-Count.
003530      close    FP-Work-File.
003540      close    FP-Audit-File.
003550*
003560      goback.
003570*
003580  aa000-Exit.  exit section.
003590*
003600  BB000-Pass-One-Dates          section.
003610**************************************
003620*
003630*    First read of the extract - just enough to build the company
003640*    code -> elaboration date map.  A code seen again overwrites its
003650*    earlier entry so the LAST record for a code wins, per Studio's
003660*    rule.
003670*
003680      perform  BB010-Read-And-Map thru BB010-Exit
003690               until FP-Estratto-Eof.
003700*
003710  BB000-Exit.  exit section.
003720*
003730  BB010-Read-And-Map            section.
003740**************************************
003750*
003760      read     FP-Estratto-File at end
003770               move "10" to FP-Estratto-Status
003780               go to BB010-Exit
003790      end-read.
003800*
003810      move     Est-Cod-Azienda to Fp010-Trim-Src (1:8).
003820      perform  FF000-Left-Trim thru FF000-Exit.
003830*
003840      if       Fp010-Trim-Src (1:8) = spaces
003850               go to BB010-Exit
003860      end-if.
003870      move     Fp010-Trim-Src (1:8) to Fp010-Cur-Code.
003880*
003890*    DD500 uses Fp010-Trim-Src as its own scratch area, so the code
003900*    just trimmed above is kept safe in Fp010-Cur-Code across the
003910*    call.
003920*
003930      perform  DD500-Derive-Elab-Date thru DD500-Exit.
003940      move     ED-GG    to ED-Fmt-DD   ED-Ymd-DD.
003950      move     ED-MM    to ED-Fmt-MM   ED-Ymd-MM.
003960      move     ED-YYYY  to ED-Fmt-YYYY ED-Ymd-CCYY.
003970*
003980      perform  GG010-Find-Company thru GG010-Exit.
003990      if       GG-Found
004000               move ED-Format-Text to CD-Elab-Date (CD-Idx)
004010               move ED-Ymd-Build9  to CD-Elab-Key  (CD-Idx)
004020      else
004030               if   CD-Count < 500
004040                    add  1 to CD-Count
004050                    move Fp010-Cur-Code to CD-Company-Code (CD-Count)
004060                    move ED-Format-Text to CD-Elab-Date    (CD-Count)
004070                    move ED-Ymd-Build9  to CD-Elab-Key     (CD-Count)
004080               end-if
004090      end-if.
004100*
004110  BB010-Exit.  exit section.
004120*
004130  GG010-Find-Company            section.
004140**************************************
004150*
004160*    Linear search of the code map built so far - fine at 500 rows.
004170*
004180      move     "N" to GG-Found-Flag.
004190      set      CD-Idx to 1.
004200      search   CD-Entry at end continue
004210               when CD-Company-Code (CD-Idx) = Fp010-Cur-Code
004220                    move "Y" to GG-Found-Flag
004230      end-search.
004240*
004250  GG010-Exit.  exit section.
004260*
004270  CC000-Pass-Two-Detail         section.
004280**************************************
004290*
004300*    Second read of the extract - builds one DR-Entry per company,
004310*    in input order, tracking each operator's first-appearance
004320*    sequence as it goes.
004330*
004340      move     "00" to FP-Estratto-Status.
004350      perform  CC010-Read-And-Build thru CC010-Exit
004360               until FP-Estratto-Eof.
004370*
004380  CC000-Exit.  exit section.
004390*
004400  CC010-Read-And-Build          section.
004410**************************************
004420*
004430      read     FP-Estratto-File at end
004440               move "10" to FP-Estratto-Status
004450               go to CC010-Exit
004460      end-read.
004470*
004480      if       DR-Count >= 500
004490               go to CC010-Exit
004500      end-if.
004510      add      1 to DR-Count.
004520*
004530      move     Est-Operatore to Fp010-Trim-Src (1:30).
004540      perform  FF000-Left-Trim thru FF000-Exit.
004550      move     Fp010-Trim-Src (1:30) to DR-Operatore (DR-Count).
004560*
004570      move     Est-Cod-Azienda to Fp010-Trim-Src (1:8).
004580      perform  FF000-Left-Trim thru FF000-Exit.
004590      move     Fp010-Trim-Src (1:8) to DR-Cod-Azienda (DR-Count).
004600*
004610      move     Est-Rag-Sociale to DR-Rag-Sociale (DR-Count).
004620*
004630      move     Est-Dipendenti to NN-Raw.
004640      call     "fp002" using Fp010-NN-Ws.
004650      move     NN-Result to DR-Dip (DR-Count).
004660      move     Est-Tirocinanti to NN-Raw.
004670      call     "fp002" using Fp010-NN-Ws.
004680      add      NN-Result to DR-Dip (DR-Count).
004690*
004700      move     Est-Parasub to NN-Raw.
004710      call     "fp002" using Fp010-NN-Ws.
004720      move     NN-Result to DR-Paras (DR-Count).
004730*
004740      move     Est-Altro-Lav to NN-Raw.
004750      call     "fp002" using Fp010-NN-Ws.
004760      move     NN-Result to DR-Altro (DR-Count).
004770*
004780      move     Est-Soci to NN-Raw.
004790      call     "fp002" using Fp010-NN-Ws.
004800      move     NN-Result to DR-Soci (DR-Count).
004810*
004820      compute  DR-Tot (DR-Count) =
004830               DR-Dip (DR-Count) + DR-Paras (DR-Count)
004840                                  + DR-Altro (DR-Count).
004850*
004860      move     Est-Importo-Prog to NN-Raw.
004870      call     "fp002" using Fp010-NN-Ws.
004880      if       NN-Result > zero
004890               move NN-Result to DR-Total-Amount (DR-Count)
004900      else
004910               compute DR-Total-Amount (DR-Count) =
004920                       DR-Tot (DR-Count) * 100
004930      end-if.
004940*
004950      move     spaces to DR-Elab-Date (DR-Count).
004960*
004970      set      CD-Idx to 1.
004980      search   CD-Entry at end continue
004990               when CD-Company-Code (CD-Idx) = DR-Cod-Azienda (DR-Count)
005000                    move CD-Elab-Date (CD-Idx) to DR-Elab-Date (DR-Count)
005010                    move CD-Elab-Key  (CD-Idx) to DR-Elab-Key  (DR-Count)
005020      end-search.
005030*
005040      if       DR-Elab-Date (DR-Count) = spaces
005050               move FPC-Period-Start     to DR-Elab-Date (DR-Count)
005060               move FPC-Period-Start-Key to DR-Elab-Key  (DR-Count)
005070      end-if.
005080*
005090      perform  HH010-Find-Operator thru HH010-Exit.
005100      move     OP-Idx-Value to DR-Op-Seq (DR-Count).
005110*
005120  CC010-Exit.  exit section.
005130*
005140  HH010-Find-Operator           section.
005150**************************************
005160*
005170*    Looks the trimmed operator name up in the first-appearance
005180*    table; adds a new entry if this is the first time it is seen.
005190*    Past 200 distinct operators OP-Table stops growing, same as
005200*    CD-Table does past 500 companies - any 201st-and-later operator
005210*    is grouped under the last slot rather than overrunning the table.
005220*
005230      move     "N" to HH-Found-Flag.
005240      set      OP-Idx to 1.
005250      search   OP-Entry at end continue
005260               when OP-Name (OP-Idx) = DR-Operatore (DR-Count)
005270                    move "Y" to HH-Found-Flag
005280      end-search.
005290*
005300      if       HH-Found
005310               move OP-Idx to OP-Idx-Value
005320      else
005330               if   OP-Count < 200
005340                    add  1 to OP-Count
005350                    move DR-Operatore (DR-Count) to OP-Name (OP-Count)
005360               end-if
005370               move OP-Count to OP-Idx-Value
005380      end-if.
005390*
005400  HH010-Exit.  exit section.
005410*
005420  DD500-Derive-Elab-Date        section.
005430**************************************
005440*
005450*    The elaboration-date rule off Est-Consegna-Pdf, working
005460*    against ED-Raw (already loaded by the caller into ED-Raw).
005470*
005480      move     Est-Consegna-Pdf to ED-Raw.
005490      move     zero  to ED-GG ED-MM ED-YYYY.
005500      move     "N"   to ED-Found-Digit.
005510      move     "N"   to ED-No-Digit-Sw.
005520*
005530      if       ED-Raw = spaces or ED-Raw = "0"
005540               move 1    to ED-GG
005550               move 1    to ED-MM
005560               move 1900 to ED-YYYY
005570               go to DD500-Exit
005580      end-if.
005590*
005600*    Look for a "/" or "-" separator first.
005610*
005620      move     zero to ED-Sep-Pos.
005630      set      ED-Idx to 1.
005640      search   ED-Raw-Char at end continue
005650               when ED-Raw-Char (ED-Idx) = "/" or ED-Raw-Char (ED-Idx) = "-"
005660                    move ED-Idx to ED-Sep-Pos
005670      end-search.
005680*
005690      if       ED-Sep-Pos > zero
005700               move ED-Raw (1:ED-Sep-Pos - 1) to Fp010-Trim-Src (1:10)
005710               perform DD510-Extract-Leading-Int thru DD510-Exit
005720               if      ED-Any-Digit
005730                       continue
005740               else
005750                       move 1   to ED-GG
005760                       move "Y" to ED-No-Digit-Sw
005770               end-if
005780      else
005790               move ED-Raw to Fp010-Trim-Src (1:10)
005800               perform DD510-Extract-Leading-Int thru DD510-Exit
005810               if      ED-Any-Digit and ED-GG >= 1 and ED-GG <= 31
005820                       continue
005830               else
005840                       move 1 to ED-GG
005850                       if    not ED-Any-Digit
005860                             move "Y" to ED-No-Digit-Sw
005870                       end-if
005880               end-if
005890      end-if.
005900*
005910*    Rule 6 (defensive) - Est-Consegna-Pdf had no digit in it anywhere,
005920*    so there is no day to roll off of at all; use the selected
005930*    month/year outright rather than running the day>15 test against
005940*    the made-up GG=1.
005950*
005960      if       ED-No-Digit-At-All
005970               move FPC-Sel-Month to ED-MM
005980               move FPC-Sel-Year  to ED-YYYY
005990      else
006000        if     ED-GG > 15
006010               move FPC-Sel-Month to ED-MM
006020               move FPC-Sel-Year  to ED-YYYY
006030        else
006040               if   FPC-Sel-Month = 12
006050                    move 1 to ED-MM
006060                    compute ED-YYYY = FPC-Sel-Year + 1
006070               else
006080                    compute ED-MM = FPC-Sel-Month + 1
006090                    move FPC-Sel-Year to ED-YYYY
006100               end-if
006110        end-if
006120      end-if.
006130*
006140      move     ED-Days-In-Mth (ED-MM) to ED-Leap-Q.
006150      if       ED-MM = 2
006160               perform DD520-Test-Leap thru DD520-Exit
006170               if      ED-Is-Leap
006180                       move 29 to ED-Leap-Q
006190               else
006200                       move 28 to ED-Leap-Q
006210               end-if
006220      end-if.
006230      if       ED-GG > ED-Leap-Q
006240               move ED-Leap-Q to ED-GG
006250      end-if.
006260*
006270  DD500-Exit.  exit section.
006280*
006290  DD510-Extract-Leading-Int     section.
006300**************************************
006310*
006320*    Reads leading digit characters out of Fp010-Trim-Src (1:10),
006330*    ignoring leading spaces, stopping at the first non-digit.  On
006340*    exit ED-GG holds the value and ED-Any-Digit says whether any
006350*    digit was actually found.
006360*
006370      move     zero to ED-GG.
006380      move     "N"  to ED-Found-Digit.
006390      move     Fp010-Trim-Src (1:10) to Fp010-Trim-Src.
006400      perform  FF000-Left-Trim thru FF000-Exit.
006410      perform  DD515-Scan-One thru DD515-Exit
006420               varying Fp010-Tidx from 1 by 1
006430               until Fp010-Tidx > 10
006440               or (ED-Any-Digit and
006450                   Fp010-Trim-Char (Fp010-Tidx) not >= "0")
006460               or (ED-Any-Digit and
006470                   Fp010-Trim-Char (Fp010-Tidx) not <= "9").
006480*
006490  DD510-Exit.  exit section.
006500*
006510  DD515-Scan-One                section.
006520**************************************
006530*
006540      if       Fp010-Trim-Char (Fp010-Tidx) >= "0"
006550        and    Fp010-Trim-Char (Fp010-Tidx) <= "9"
006560               move Fp010-Trim-Char (Fp010-Tidx) to ED-Digit-Char
006570               compute ED-GG = ED-GG * 10 + ED-Digit-Num
006580               move "Y" to ED-Found-Digit
006590      end-if.
006600*
006610  DD515-Exit.  exit section.
006620*
006630  DD520-Test-Leap                section.
006640**************************************
006650*
006660*    Leap if divisible by 4 and not by 100, or divisible by 400.
006670*
006680      move     "N" to ED-Leap-Flag.
006690      divide   ED-YYYY by 4   giving ED-Leap-Q remainder ED-Leap-R.
006700      if       ED-Leap-R = zero
006710               move "Y" to ED-Leap-Flag
006720               divide ED-YYYY by 100 giving ED-Leap-Q remainder ED-Leap-R
006730               if     ED-Leap-R = zero
006740                      move "N" to ED-Leap-Flag
006750                      divide ED-YYYY by 400 giving ED-Leap-Q
006760                             remainder ED-Leap-R
006770                      if     ED-Leap-R = zero
006780                             move "Y" to ED-Leap-Flag
006790                      end-if
006800               end-if
006810      end-if.
006820*
006830  DD520-Exit.  exit section.
006840*
006850  FF000-Left-Trim                section.
006860**************************************
006870*
006880*    Left-justifies whatever is sat in Fp010-Trim-Src, moving the
006890*    first non-space character to position 1.  Trailing content past
006900*    the field's own length is unaffected - callers only look at the
006910*    slice they asked for.
006920*
006930      set      Fp010-Tidx to 1.
006940      move     1 to Fp010-Trim-Start.
006950      search   Fp010-Trim-Char at end continue
006960               when Fp010-Trim-Char (Fp010-Tidx) not = space
006970                    move Fp010-Tidx to Fp010-Trim-Start
006980      end-search.
006990*
007000      if       Fp010-Trim-Start > 1
007010               move Fp010-Trim-Src (Fp010-Trim-Start:40)
007020                    to Fp010-Trim-Src
007030      end-if.
007040*
007050  FF000-Exit.  exit section.
007060*
007070  DD000-Sort-Detail             section.
007080**************************************
007090*
007100*    Stable bubble sort of DR-Table by (DR-Op-Seq, DR-Elab-Key) - a
007110*    swap only happens when a row is STRICTLY greater than the one
007120*    after it, so rows already in the right relative order (equal
007130*    keys included) are left exactly where they were read in.
007140*
007150      if       DR-Count > 1
007160               perform DD010-Bubble-Pass thru DD010-Exit
007170                       varying DR-Idx from 1 by 1
007180                       until DR-Idx > DR-Count - 1
007190                       after DR-Jdx from 1 by 1
007200                       until DR-Jdx > DR-Count - DR-Idx
007210      end-if.
007220*
007230  DD000-Exit.  exit section.
007240*
007250  DD010-Bubble-Pass             section.
007260**************************************
007270*
007280      if       DR-Op-Seq (DR-Jdx) > DR-Op-Seq (DR-Jdx + 1)
007290               perform DD020-Swap thru DD020-Exit
007300      else
007310        if     DR-Op-Seq (DR-Jdx) = DR-Op-Seq (DR-Jdx + 1)
007320          and  DR-Elab-Key (DR-Jdx) > DR-Elab-Key (DR-Jdx + 1)
007330               perform DD020-Swap thru DD020-Exit
007340        end-if
007350      end-if.
007360*
007370  DD010-Exit.  exit section.
007380*
007390  DD020-Swap                    section.
007400**************************************
007410*
007420      move     DR-Entry (DR-Jdx)     to DR-Hold.
007430      move     DR-Entry (DR-Jdx + 1) to DR-Entry (DR-Jdx).
007440      move     DR-Hold               to DR-Entry (DR-Jdx + 1).
007450*
007460  DD020-Exit.  exit section.
007470*
007480  EE010-Write-One                section.
007490**************************************
007500*
007510      move     DR-Operatore    (DR-Idx) to Det-Operatore.
007520      move     DR-Cod-Azienda  (DR-Idx) to Det-Cod-Azienda.
007530      move     DR-Rag-Sociale  (DR-Idx) to Det-Rag-Sociale.
007540      move     DR-Dip          (DR-Idx) to Det-Dip.
007550      move     DR-Paras        (DR-Idx) to Det-Paras.
007560      move     DR-Altro        (DR-Idx) to Det-Altro.
007570      move     DR-Tot          (DR-Idx) to Det-Tot.
007580      move     DR-Soci         (DR-Idx) to Det-Soci.
007590      move     spaces                   to Det-Note.
007600      move     DR-Elab-Date    (DR-Idx) to Det-Elab-Date.
007610      move     DR-Elab-Key     (DR-Idx) to Det-Elab-Key.
007620      move     DR-Op-Seq       (DR-Idx) to Det-Op-Seq.
007630      move     DR-Total-Amount (DR-Idx) to Det-Total-Amount.
007640      write    FP-Dettaglio-Record.
007650*
007660      move     DR-Total-Amount (DR-Idx) to CF-Amount.
007670      call     "fp003" using Fp010-CF-Ws.
007680      move     spaces to FP-Audit-Line.
007690      string   DR-Operatore   (DR-Idx) delimited by size
007700               " "                     delimited by size
007710               DR-Cod-Azienda (DR-Idx) delimited by size
007720               " "                     delimited by size
007730               CF-Text                 delimited by size
007740               into FP-Audit-Line
007750      end-string.
007760      write    FP-Audit-Line.
007770*
007780  EE010-Exit.  exit section.
007790*
007800*
