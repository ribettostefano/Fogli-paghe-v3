000010****************************************************************
000020*                                                               *
000030*                    Batch Driver  (Fogli Paghe)                *
000040*         Reads the run parameter card, derives the period,     *
000050*        then chains DATA-PROCESSOR and REPORT-WRITER for       *
000060*                    the selected month/year                    *
000070*                                                               *
000080****************************************************************
000090*
000100  identification          division.
000110*================================
000120*
000130      program-id.        fp000.
000140*
000150      author.            R Bontempo, 05/11/1988.
000160                          For Studio Associato Bontempo.
000170*
000180      installation.       Studio Associato Bontempo, Milano.
000190*
000200      date-written.       05/11/1988.
000210*
000220      date-compiled.
000230*
000240      security.           Copyright (c) Studio Associato Bontempo,
000250                           1988-2026 and later.  See notice below.
000260*
000270*    Remarks.           Top of the Fogli Paghe monthly run.  Reads
000280*                        the one-line parameter card giving the
000290*                        month/year to process, calls FP004 to turn
000300*                        that into a period, calls FP010 to build
000310*                        the sorted work file from the company
000320*                        extract, then calls FP020 to print the
000330*                        sheets - unless FP010 found nothing to do,
000340*                        in which case the report step is skipped.
000350*
000360*    Called from.        Operator, via the monthly JCL/run card.
000370*
000380*    Called modules.     FP004, FP010, FP020.
000390*
000400*    Files used.         FP-PARM  Run parameter card, input, one record.
000410*
000420* Changes:
000430* 05/11/25 rb - 1.0.00 Rebuilt onto the Studio's current system when the
000440*               last of the old 1988 hardware was retired - run shape
000450*               kept the same, code and copybooks rewritten throughout.
000460* 14/11/25 rb - 1.0.01 Abort with a message rather than falling
000470*               through silently when the parameter card is missing
000480*               or blank - Sig. Fossati ran an empty card by mistake
000490*               and the old version just sat there.
000500* 18/11/25 rb - 1.0.02 FP020 now skipped when FPC-Run-Abort comes
000510*               back "Y" from FP010 (extract missing or empty).
000520*
000530****************************************************************
000540*
000550* Notice.
000560* *******
000570*
000580* This notice supersedes all prior notices and was last updated
000590* 2018-06-01.
000600*
000610* These files and programs are part of the Fogli Paghe payroll-sheets
000620* batch and are Copyright (c) Studio Associato Bontempo, 1988-2026 and
000630* later.
000640*
000650* For internal use of the Studio and its client payroll operators only.
000660* Not to be copied, resold or passed to third parties without the
000670* written consent of the partners.
000680*
000690* This program is supplied in the hope that it will be useful, but
000700* WITHOUT ANY WARRANTY of any kind. If it breaks, tell the programmer
000710* on duty and they will try to fix it before the next run is due.
000720*
000730****************************************************************
000740*
000750  environment              division.
000760*================================
000770*
000780  configuration            section.
000790  special-names.
000800      upsi-0 on status is Fp000-Debug-On
000810             off status is Fp000-Debug-Off.
000820*
000830  input-output             section.
000840  file-control.
000850*
000860      select   FP-Parm-File     assign "FP-PARM"
000870               organization line sequential
000880               status       FP-Parm-Status.
000890*
000900  data                     division.
000910*================================
000920*
000930  file section.
000940*
000950  fd  FP-Parm-File.
000960  01  FP-Parm-Record.
000970      03  Parm-Rec-Month     pic 99.
000980      03  Parm-Rec-Year      pic 9(4).
000990      03  filler             pic x(74).
001000*
001010  working-storage          section.
001020*------------------------
001030*
001040  77  Prog-Name             pic x(15) value "FP000 (1.0.02)".
001050*
001060  01  FP-Parm-Status        pic xx  value "00".
001070      88  FP-Parm-Eof               value "10".
001080*
001090*    Numeric overlay of the parameter card, used only to catch a
001100*    blank or all-zero card before it is trusted.
001110*
001120  01  FP-Parm-Key  redefines FP-Parm-Record.
001130      03  Parm-Rec-Key         pic 9(6).
001140      03  filler               pic x(74).
001150*
001160*    Raw-text overlay of the same card, so a bad one can be echoed
001170*    back whole in the abort message.
001180*
001190  01  FP-Parm-Text redefines FP-Parm-Record  pic x(80).
001200*
001210*    Run-date banner, broken down for the start-of-run display line.
001220*
001230  01  WS-Today-Raw          pic 9(8).
001240  01  WS-Today-Group redefines WS-Today-Raw.
001250      03  WS-Today-CCYY        pic 9(4).
001260      03  WS-Today-MM          pic 99.
001270      03  WS-Today-DD          pic 99.
001280*
001290  01  WS-Card-Ok            pic x   value "N".
001300      88  WS-Card-Is-Ok             value "Y".
001310*
001320*    Linkage-shaped work area for the call to FP004 - field names
001330*    here follow FP004's own PARM- prefix, not FP-Calling-Data's,
001340*    since FP004 was written before FP-Calling-Data existed.
001350*
001360  01  Fp000-P4-Ws.
001370      03  Parm-Sel-Month        pic 99.
001380      03  Parm-Sel-Year         pic 9(4).
001390      03  Parm-Period-Label     pic x(20).
001400      03  Parm-Period-Start     pic x(10).
001410      03  Parm-Period-Start-Key pic 9(8)          comp.
001420      03  Parm-Period-End       pic x(10).
001430      03  Parm-Period-End-Key   pic 9(8)          comp.
001440      03  Parm-Mese-Minusc      pic x(12).
001450*
001460*    FP-Calling-Data, passed on to FP010 and FP020.
001470*
001480      copy    "wsfpcall.cob".
001490*
001500  procedure division.
001510*===================
001520*
001530  aa000-Main                  section.
001540***********************************
001550*
001560      accept   WS-Today-Raw from date yyyymmdd.
001570      display  "FP000 - Fogli Paghe batch, " WS-Today-DD "/"
001580               WS-Today-MM "/" WS-Today-CCYY.
001590*
001600      perform  BB000-Read-Parm-Card thru BB000-Exit.
001610      if       not WS-Card-Is-Ok
001620               display "FP000 - abort, no usable parameter card"
001630               goback
001640      end-if.
001650*
001660      perform  CC000-Call-Period thru CC000-Exit.
001670*
001680      if       Fp000-Debug-On
001690               display "FP000 - period : " FPC-Period-Label
001700               display "FP000 - start  : " FPC-Period-Start
001710      end-if.
001720*
001730      move     "N" to FPC-Run-Abort.
001740      call     "fp010" using FP-Calling-Data.
001750*
001760      if       FPC-Run-Abort = "Y"
001770               display "FP000 - FP010 found nothing to process, "
001780                        "FP020 skipped"
001790      else
001800               call "fp020" using FP-Calling-Data
001810      end-if.
001820*
001830      display  "FP000 - batch complete".
001840      goback.
001850*
001860  aa000-Exit.  exit section.
001870*
001880  BB000-Read-Parm-Card         section.
001890*************************************
001900*
001910      move     "N" to WS-Card-Ok.
001920      move     "00" to FP-Parm-Status.
001930      open     input FP-Parm-File.
001940      if       FP-Parm-Status not = "00"
001950               go to BB000-Exit
001960      end-if.
001970*
001980      read     FP-Parm-File.
001990      if       FP-Parm-Status = "00" and Parm-Rec-Key not = zero
002000               move "Y" to WS-Card-Ok
002010      else
002020               display "FP000 - rejected parameter card: " FP-Parm-Text
002030      end-if.
002040*
002050      close    FP-Parm-File.
002060*
002070  BB000-Exit.  exit section.
002080*
002090  CC000-Call-Period            section.
002100*************************************
002110*
002120      move     spaces to Parm-Period-Label
002130                         Parm-Period-Start
002140                         Parm-Period-End
002150                         Parm-Mese-Minusc.
002160      move     zero   to Parm-Period-Start-Key
002170                         Parm-Period-End-Key.
002180      move     Parm-Rec-Month to Parm-Sel-Month.
002190      move     Parm-Rec-Year  to Parm-Sel-Year.
002200*
002210      call     "fp004" using Fp000-P4-Ws.
002220*
002230      move     Parm-Sel-Month        to FPC-Sel-Month.
002240      move     Parm-Sel-Year         to FPC-Sel-Year.
002250      move     Parm-Period-Label     to FPC-Period-Label.
002260      move     Parm-Period-Start     to FPC-Period-Start.
002270      move     Parm-Period-Start-Key to FPC-Period-Start-Key.
002280      move     Parm-Mese-Minusc      to FPC-Mese-Minusc.
002290*
002300  CC000-Exit.  exit section.
002310*
002320*
