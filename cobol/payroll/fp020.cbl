000010****************************************************************
000020*                                                               *
000030*                    Report Writer  (Fogli Paghe)               *
000040*        Reads the sorted work file and prints one payroll     *
000050*         sheet report per operator, grouped by the date       *
000060*                  each company is elaborated on                *
000070*                                                               *
000080****************************************************************
000090*
000100  identification          division.
000110*================================
000120*
000130      program-id.        fp020.
000140*
000150      author.            R Bontempo, 10/11/1988.
000160                          For Studio Associato Bontempo.
000170*
000180      installation.       Studio Associato Bontempo, Milano.
000190*
000200      date-written.       10/11/1988.
000210*
000220      date-compiled.
000230*
000240      security.           Copyright (c) Studio Associato Bontempo,
000250                           1988-2026 and later.  See notice below.
000260*
000270*    Remarks.           FP-WORK is already sorted by FP010 in
000280*                        operator / elaboration-date order, so this
000290*                        program does one INITIATE/TERMINATE cycle
000300*                        of the Report Section per operator and
000310*                        lets Report Writer's own CONTROL break on
000320*                        the elaboration date print the "Per il"
000330*                        section headers as it goes.  Page-Counter
000340*                        resets itself at each INITIATE, which is
000350*                        exactly the per-operator page numbering
000360*                        the Studio asked for.
000370*
000380*    Called from.        FP000.
000390*
000400*    Called modules.     None.
000410*
000420*    Files used.         FP-WORK          Processed/sorted work file, input.
000430*                        FOGLI-PAGHE-RPT  Payroll sheets, print output.
000440*
000450* Changes:
000460* 10/11/25 rb - 1.0.00 Rebuilt onto the Studio's current system, same
000470*               as the rest of the Fogli Paghe suite - per-operator
000480*               Report Writer shape carried over, tidied up throughout.
000490* 22/11/25 rb - 1.0.01 Column TOT. is now recomputed here from Dip +
000500*               Paras + Altro at print time rather than trusting the
000510*               value FP010 wrote to the work file - Studio wants the
000520*               printed total independently arrived at.
000530* 28/11/25 rb - 1.0.02 Title and footer lines built once per operator
000540*               / once per run respectively into working-storage,
000550*               since Report Writer SOURCE will not take a STRING
000560*               expression directly.
000570* 11/12/25 rb - 1.0.03 DIP./PARAS./ALTRO/TOT./SOCI now print truncated
000580*               to whole numbers, not the stored 2-decimal value -
000590*               Studio's sheet was never supposed to show the cents on
000600*               these five columns, the zz9.99 pictures were left over
000610*               from an early layout.  Each one moved into an integer
000620*               holder ahead of GENERATE, same as TOT. already was.
000630* 19/12/25 rb - 1.0.04 Title line (Elenco mese di...) no longer
000640*               reprints on every page of a multi-page operator sheet -
000650*               it is present-when gated to the operator's first page
000660*               only, per the Studio's own layout.  Sig. Fossati had
000670*               been stapling the wrong title page onto reruns.
000680*
000690****************************************************************
000700*
000710* Notice.
000720* *******
000730*
000740* This notice supersedes all prior notices and was last updated
000750* 2018-06-01.
000760*
000770* These files and programs are part of the Fogli Paghe payroll-sheets
000780* batch and are Copyright (c) Studio Associato Bontempo, 1988-2026 and
000790* later.
000800*
000810* For internal use of the Studio and its client payroll operators only.
000820* Not to be copied, resold or passed to third parties without the
000830* written consent of the partners.
000840*
000850* This program is supplied in the hope that it will be useful, but
000860* WITHOUT ANY WARRANTY of any kind. If it breaks, tell the programmer
000870* on duty and they will try to fix it before the next run is due.
000880*
000890****************************************************************
000900*
000910  environment              division.
000920*================================
000930*
000940  configuration            section.
000950  special-names.
000960      class italian-digit is "0" thru "9".
000970      upsi-0 on status is Fp020-Debug-On
000980             off status is Fp020-Debug-Off.
000990*
001000  input-output             section.
001010  file-control.
001020*
001030      select   FP-Work-File     assign "FP-WORK"
001040               organization line sequential
001050               status       FP-Work-Status.
001060*
001070      select   FP-Rpt-File      assign "FOGLI-PAGHE-RPT"
001080               organization line sequential
001090               status       FP-Rpt-Status.
001100*
001110  data                     division.
001120*================================
001130*
001140  file section.
001150*
001160  fd  FP-Work-File.
001170      copy    "wsfpdet.cob".
001180*
001190  fd  FP-Rpt-File
001200      report is Fogli-Paghe-Report.
001210*
001220  working-storage          section.
001230*------------------------
001240*
001250  77  Prog-Name             pic x(15) value "FP020 (1.0.04)".
001260*
001270  01  FP-Work-Status        pic xx  value "00".
001280      88  FP-Work-Eof               value "10".
001290  01  FP-Rpt-Status         pic xx  value "00".
001300*
001310  01  Fp020-Page-Lines      binary-char unsigned value 60.
001320*
001330  01  WS-More-Data          pic x   value "Y".
001340      88  WS-Has-Data                  value "Y".
001350*
001360*    Gates the title line (RW-Title-Line) to the operator's first page
001370*    only - Report Writer would otherwise reprint it on every page
001380*    heading, and Studio's layout marks it "first page" only.
001390*
001400  01  WS-First-Page-Sw      pic x   value "Y".
001410      88  WS-Is-First-Page             value "Y".
001420  01  WS-Cur-Op-Seq         binary-short unsigned value zero.
001430  01  WS-Op-Count           binary-short unsigned value zero.
001440*
001450*    TOT. is recomputed here at print time rather than sourced
001460*    straight off Det-Tot - see the 22/11/25 change note above.
001470*
001480  01  WS-Print-Tot-Amt      pic s9(5)v99.
001490*
001500*    DIP./PARAS./ALTRO/TOT./SOCI print as whole numbers - Studio's
001510*    sheet drops the decimals, it does not round them off, so each
001520*    one is truncated into an integer holder by a plain move before
001530*    GENERATE rather than printed with a zz9.99 picture.
001540*
001550  01  WS-Print-Dip          pic s9(5).
001560  01  WS-Print-Paras        pic s9(5).
001570  01  WS-Print-Altro        pic s9(5).
001580  01  WS-Print-Tot          pic s9(5).
001590  01  WS-Print-Soci         pic s9(5).
001600*
001610*    Title and footer text - built once (footer) / once per operator
001620*    (title) since Report Writer SOURCE takes an identifier, not a
001630*    STRING expression.
001640*
001650  01  RW-Title-Line         pic x(70).
001660  01  RW-Footer-Line        pic x(60).
001670*
001680*    Generic right-trim work area, shared by the title/footer
001690*    builders below - each caller loads the field it wants trimmed
001700*    into ZZ-Trim-Src first.
001710*
001720  01  ZZ-Trim-Src           pic x(40).
001730  01  ZZ-Trim-Tbl  redefines ZZ-Trim-Src.
001740      03  ZZ-Trim-Char        pic x  occurs 40  indexed by ZZ-Tidx.
001750  01  ZZ-Trim-Len           binary-char unsigned value zero.
001760*
001770  01  WS-Period-Trimmed     pic x(20).
001780  01  WS-Period-Trimmed-Len binary-char unsigned value zero.
001790  01  WS-Operator-Trimmed   pic x(30).
001800  01  WS-Operator-Trimmed-Len binary-char unsigned value zero.
001810*
001820*    Status checked numerically as well as by comparing "00" - a
001830*    habit left over from the days the file system gave odd status
001840*    codes on this machine's line-sequential driver.
001850*
001860  01  FP-Rpt-Status-Num redefines FP-Rpt-Status  pic 99.
001870*
001880*    Breaks the elaboration-date key back down into year/month/day
001890*    for the debug trace below - saves squinting at eight digits run
001900*    together.
001910*
001920  01  WS-Elab-Key-Disp      pic 9(8).
001930  01  WS-Elab-Key-Group redefines WS-Elab-Key-Disp.
001940      03  WS-Elab-Key-Yr       pic 9(4).
001950      03  WS-Elab-Key-Mo       pic 9(2).
001960      03  WS-Elab-Key-Dy       pic 9(2).
001970*
001980  linkage                  section.
001990*------------------------
002000*
002010  01  Fp020-Ws.
002020      03  FPC-Sel-Month        pic 99.
002030      03  FPC-Sel-Year         pic 9(4).
002040      03  FPC-Period-Label     pic x(20).
002050      03  FPC-Period-Start     pic x(10).
002060      03  FPC-Period-Start-Key pic 9(8)          comp.
002070      03  FPC-Mese-Minusc      pic x(12).
002080      03  FPC-Run-Abort        pic x.
002090      03  filler               pic x(11).
002100*
002110  report section.
002120*---------------
002130*
002140  RD  Fogli-Paghe-Report
002150      control      Det-Elab-Key
002160      page limit   Fp020-Page-Lines
002170      heading      1
002180      first detail 6
002190      last  detail 55.
002200*
002210  01  Fp-Rpt-Page-Head  type page heading.
002220      03  line  1.
002230          05  col  1     pic x(30)   source Det-Operatore.
002240          05  col 60     pic x(27)   value "Studio Associato Bontempo".
002250      03  line  2.
002260          05  col  1     pic x(70)   source RW-Title-Line
002270                                      present when WS-Is-First-Page.
002280*
002290  01  Fp-Rpt-Date-Head  type control heading Det-Elab-Key.
002300      03  line + 2.
002310          05  col  1                 value "Per il ".
002320          05  col  8     pic x(10)   source Det-Elab-Date.
002330      03  line + 2.
002340          05  col  1                 value "COD.".
002350          05  col  9                 value "DATORE DI LAVORO".
002360          05  col 49                 value "DIP.".
002370          05  col 55                 value "PARAS.".
002380          05  col 61                 value "ALTRO".
002390          05  col 67                 value "TOT.".
002400          05  col 73                 value "SOCI".
002410          05  col 79                 value "NOTE".
002420*
002430  01  Fp-Rpt-Detail-Line  type detail.
002440      03  line + 1.
002450          05  col  1     pic x(08)   source Det-Cod-Azienda.
002460          05  col  9     pic x(40)   source Det-Rag-Sociale.
002470          05  col 49     pic zz9     source WS-Print-Dip.
002480          05  col 55     pic zz9     source WS-Print-Paras.
002490          05  col 61     pic zz9     source WS-Print-Altro.
002500          05  col 67     pic zz9     source WS-Print-Tot.
002510          05  col 73     pic zz9     source WS-Print-Soci.
002520          05  col 79     pic x(20)   source Det-Note.
002530*
002540  01  Fp-Rpt-Page-Foot  type page footing.
002550      03  line 58.
002560          05  col  1     pic x(60)   source RW-Footer-Line.
002570          05  col 88                 value "Pagina".
002580          05  col 95     pic zz9     source Page-Counter.
002590*
002600  procedure division using Fp020-Ws.
002610*==================================
002620*
002630  aa000-Main                  section.
002640***********************************
002650*
002660      if       FPC-Run-Abort = "Y"
002670               goback
002680      end-if.
002690*
002700      move     "00" to FP-Work-Status.
002710      open     input FP-Work-File.
002720      if       FP-Work-Status not = "00"
002730               goback
002740      end-if.
002750*
002760      perform  ZZ010-Build-Footer thru ZZ010-Exit.
002770*
002780      open     output FP-Rpt-File.
002790      if       FP-Rpt-Status-Num not = zero
002800               close FP-Work-File
002810               goback
002820      end-if.
002830      perform  BB010-Read-Next thru BB010-Exit.
002840      perform  CC000-Process-Operators thru CC000-Exit
002850               until not WS-Has-Data.
002860*
002870      if       Fp020-Debug-On
002880               display "FP020 - operators printed : " WS-Op-Count
002890      end-if.
002900*
002910      close    FP-Work-File.
002920      close    FP-Rpt-File.
002930      goback.
002940*
002950  aa000-Exit.  exit section.
002960*
002970  BB010-Read-Next                section.
002980***************************************
002990*
003000      read     FP-Work-File
003010               at end     move "N" to WS-More-Data
003020               not at end move "Y" to WS-More-Data
003030      end-read.
003040*
003050  BB010-Exit.  exit section.
003060*
003070  CC000-Process-Operators        section.
003080***************************************
003090*
003100*    One INITIATE/TERMINATE cycle per operator - FP-WORK is already
003110*    grouped and ordered by Det-Op-Seq so a change in that value
003120*    marks the start of the next operator's sheets.
003130*
003140      move     Det-Op-Seq to WS-Cur-Op-Seq.
003150      add      1 to WS-Op-Count.
003160      perform  ZZ020-Build-Title thru ZZ020-Exit.
003170      move     "Y" to WS-First-Page-Sw.
003180*
003190      initiate Fogli-Paghe-Report.
003200      perform  DD010-Emit-One thru DD010-Exit
003210               until not WS-Has-Data or Det-Op-Seq not = WS-Cur-Op-Seq.
003220      terminate
003230               Fogli-Paghe-Report.
003240*
003250  CC000-Exit.  exit section.
003260*
003270  DD010-Emit-One                 section.
003280***************************************
003290*
003300      compute  WS-Print-Tot-Amt = Det-Dip + Det-Paras + Det-Altro.
003310*
003320      move     Det-Dip       to WS-Print-Dip.
003330      move     Det-Paras     to WS-Print-Paras.
003340      move     Det-Altro     to WS-Print-Altro.
003350      move     WS-Print-Tot-Amt to WS-Print-Tot.
003360      move     Det-Soci      to WS-Print-Soci.
003370*
003380      if       Fp020-Debug-On
003390               move  Det-Elab-Key to WS-Elab-Key-Disp
003400               display "FP020 - " Det-Cod-Azienda " elab "
003410                       WS-Elab-Key-Dy "/" WS-Elab-Key-Mo "/"
003420                       WS-Elab-Key-Yr
003430      end-if.
003440*
003450      generate Fp-Rpt-Detail-Line.
003460      move     "N" to WS-First-Page-Sw.
003470      perform  BB010-Read-Next thru BB010-Exit.
003480*
003490  DD010-Exit.  exit section.
003500*
003510  ZZ005-Right-Trim               section.
003520***************************************
003530*
003540*    Finds the position of the last non-space character in
003550*    ZZ-Trim-Src, leaving it in ZZ-Trim-Len (zero if all spaces).
003560*    Runs the full 40 characters every time rather than stopping
003570*    early - a SEARCH would stop at the FIRST non-space, which is
003580*    no good for a right-trim.
003590*
003600      move     zero to ZZ-Trim-Len.
003610      perform  ZZ006-Check-Char thru ZZ006-Exit
003620               varying ZZ-Tidx from 1 by 1 until ZZ-Tidx > 40.
003630*
003640  ZZ005-Exit.  exit section.
003650*
003660  ZZ006-Check-Char               section.
003670***************************************
003680*
003690      if       ZZ-Trim-Char (ZZ-Tidx) not = space
003700               move ZZ-Tidx to ZZ-Trim-Len
003710      end-if.
003720*
003730  ZZ006-Exit.  exit section.
003740*
003750  ZZ010-Build-Footer              section.
003760****************************************
003770*
003780*    Builds "<period label> - Studio Associato Bontempo" once, run
003790*    at open time since the period does not change mid-run.
003800*
003810      move     spaces to ZZ-Trim-Src.
003820      move     FPC-Period-Label to ZZ-Trim-Src (1:20).
003830      perform  ZZ005-Right-Trim thru ZZ005-Exit.
003840*
003850      move     spaces to RW-Footer-Line.
003860      if       ZZ-Trim-Len > zero
003870               string  ZZ-Trim-Src (1:ZZ-Trim-Len) delimited by size
003880                       " - Studio Associato Bontempo" delimited by size
003890                       into RW-Footer-Line
003900               end-string
003910      else
003920               move    "Studio Associato Bontempo" to RW-Footer-Line
003930      end-if.
003940*
003950  ZZ010-Exit.  exit section.
003960*
003970  ZZ020-Build-Title               section.
003980****************************************
003990*
004000*    Builds "Elenco mese di <period> - <operator>" for the current
004010*    operator - called once per INITIATE cycle, before FP-Rpt-Page-
004020*    Head is ever generated for this operator.
004030*
004040      move     spaces to ZZ-Trim-Src.
004050      move     FPC-Period-Label to ZZ-Trim-Src (1:20).
004060      perform  ZZ005-Right-Trim thru ZZ005-Exit.
004070      move     ZZ-Trim-Len to WS-Period-Trimmed-Len.
004080      move     ZZ-Trim-Src (1:20) to WS-Period-Trimmed.
004090*
004100      move     spaces to ZZ-Trim-Src.
004110      move     Det-Operatore to ZZ-Trim-Src (1:30).
004120      perform  ZZ005-Right-Trim thru ZZ005-Exit.
004130      move     ZZ-Trim-Len to WS-Operator-Trimmed-Len.
004140      move     ZZ-Trim-Src (1:30) to WS-Operator-Trimmed.
004150*
004160      move     spaces to RW-Title-Line.
004170      string   "Elenco mese di "                             delimited by size
004180               WS-Period-Trimmed (1:WS-Period-Trimmed-Len)    delimited by size
004190               " - "                                          delimited by size
004200               WS-Operator-Trimmed (1:WS-Operator-Trimmed-Len) delimited by size
004210               into RW-Title-Line
004220      end-string.
004230*
004240  ZZ020-Exit.  exit section.
004250*
004260*
