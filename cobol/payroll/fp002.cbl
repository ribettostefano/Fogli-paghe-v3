000010****************************************************************
000020*                                                               *
000030*               Numeric Normalizer  (Fogli Paghe)               *
000040*      Converts a raw alphanumeric count/amount field into      *
000050*        a signed decimal, Italian-format aware                 *
000060*                                                               *
000070****************************************************************
000080*
000090  identification          division.
000100*================================
000110*
000120      program-id.        fp002.
000130*
000140      author.            R Bontempo, 05/11/1988.
000150                          For Studio Associato Bontempo.
000160*
000170      installation.       Studio Associato Bontempo, Milano.
000180*
000190      date-written.       05/11/1988.
000200*
000210      date-compiled.
000220*
000230      security.           Copyright (c) Studio Associato Bontempo,
000240                           1988-2026 and later.  See notice below.
000250*
000260*    Remarks.           Takes a raw x(12) field off the extract (a
000270*                        headcount or the progressive amount) which
000280*                        may arrive plain, Italian-formatted (dot
000290*                        thousands, comma decimals), carrying a
000300*                        currency sign, or blank, and returns a
000310*                        signed s9(9)v99 value.  Direct (plain) parse
000320*                        is always tried before the Italian rules, so
000330*                        "1.234" comes back as one-point-two-three-
000340*                        four and NOT as 1234 - this order matters
000350*                        and must not be reversed.
000360*
000370*    Called from.        FP010.
000380*
000390*    Called modules.     None.
000400*
000410* Changes:
000420* 05/11/25 rb - 1.0.00 Rebuilt onto the Studio's current system, same
000430*               as the rest of the Fogli Paghe suite - number-cleanup
000440*               logic carried over, tidied up throughout.
000450* 16/11/25 rb - 1.0.01 Added the strip-symbols retry (rule 4) - the
000460*               Ferrero Estratto arrives with "€" in the amount col.
000470* 27/11/25 rb - 1.0.02 Fraction digits beyond two are now silently
000480*               dropped rather than rejecting the field - Studio said
000490*               two decimals is plenty for this run, per the spec
000500*               they gave us.
000510* 30/11/25 rb - 1.0.03 A lone sign with no digits (e.g. "-") now
000520*               correctly defaults to zero instead of looping forever.
000530*
000540****************************************************************
000550*
000560* Notice.
000570* *******
000580*
000590* This notice supersedes all prior notices and was last updated
000600* 2018-06-01.
000610*
000620* These files and programs are part of the Fogli Paghe payroll-sheets
000630* batch and are Copyright (c) Studio Associato Bontempo, 1988-2026 and
000640* later.
000650*
000660* For internal use of the Studio and its client payroll operators only.
000670* Not to be copied, resold or passed to third parties without the
000680* written consent of the partners.
000690*
000700* This program is supplied in the hope that it will be useful, but
000710* WITHOUT ANY WARRANTY of any kind. If it breaks, tell the programmer
000720* on duty and they will try to fix it before the next run is due.
000730*
000740****************************************************************
000750*
000760  environment              division.
000770*================================
000780*
000790  configuration            section.
000800  special-names.
000810      class currency-sign is "$" "€".
000820*
000830  input-output             section.
000840  file-control.
000850*
000860  data                     division.
000870*================================
000880*
000890  file section.
000900*
000910  working-storage          section.
000920*------------------------
000930*
000940  77  Prog-Name             pic x(15) value "FP002 (1.0.03)".
000950*
000960  01  NN-Src.
000970      03  NN-Src-Char        pic x   occurs 16   indexed by NN-Sidx.
000980  01  NN-Src-Text redefines NN-Src  pic x(16).
000990  01  NN-Stripped.
001000      03  NN-Stripped-Char   pic x   occurs 16   indexed by NN-Xidx.
001010  01  NN-Clean              value spaces.
001020      03  NN-Clean-Char      pic x   occurs 16   indexed by NN-Idx.
001030*
001040  01  NN-Control.
001050      03  NN-Start           binary-char unsigned value 1.
001060      03  NN-Len             binary-char unsigned value zero.
001070      03  NN-Out-Idx         binary-char unsigned value zero.
001080      03  NN-Sign            pic x            value "+".
001090      03  NN-Dot-Seen        pic x            value "N".
001100          88  NN-Has-Dot                 value "Y".
001110      03  NN-Bad             pic x            value "N".
001120          88  NN-Is-Bad                  value "Y".
001130          88  NN-Ok                      value "N".
001140      03  NN-Frac-Digits     binary-char unsigned value zero.
001150      03  NN-Digit-Char      pic x.
001160      03  NN-Digit-Num  redefines NN-Digit-Char
001170                             pic 9.
001180*
001190  01  NN-Accum.
001200      03  NN-Int-Part        pic 9(9)         comp.
001210      03  NN-Frac-Part       pic 99           comp.
001220*
001230  01  NN-Result-Temp.
001240      03  NN-Res-Int         pic 9(9).
001250      03  NN-Res-Frac        pic 99.
001260  01  NN-Result-Temp9  redefines NN-Result-Temp
001270                             pic 9(9)v99.
001280*
001290  linkage                  section.
001300*------------------------
001310*
001320*********
001330* fp002 *
001340*********
001350*
001360  01  Fp002-Ws.
001370      03  NN-Raw             pic x(12).
001380      03  NN-Result          pic s9(9)v99.
001390*
001400  procedure division using Fp002-Ws.
001410*==================================
001420*
001430  aa000-Main                  section.
001440***********************************
001450*
001460      move     zero  to NN-Result.
001470*
001480      if       NN-Raw = spaces
001490               goback
001500      end-if.
001510*
001520      move     spaces to NN-Src.
001530      move     NN-Raw to NN-Src (1:12).
001540*
001550*    Rule 2 - try a plain parse of the field exactly as it stands.
001560*    A comma, a second dot or any other stray character will simply
001570*    fail the parse below and drop through to the Italian rule.
001580*
001590      move     NN-Src to NN-Clean.
001600      perform  CC000-Parse-Clean thru CC000-Exit.
001610      if       NN-Ok
001620               move  NN-Result-Temp9 to NN-Result
001630               if    NN-Sign = "-"
001640                     compute NN-Result = NN-Result * -1
001650               end-if
001660               goback
001670      end-if.
001680*
001690*    Rule 3 - Italian format on the field as received.
001700*
001710      perform  DD000-Italianize thru DD000-Exit.
001720      perform  CC000-Parse-Clean thru CC000-Exit.
001730      if       NN-Ok
001740               move  NN-Result-Temp9 to NN-Result
001750               if    NN-Sign = "-"
001760                     compute NN-Result = NN-Result * -1
001770               end-if
001780               goback
001790      end-if.
001800*
001810*    Rule 4 - strip currency signs and embedded spaces, then retry
001820*    the Italian rule once more.
001830*
001840      perform  EE000-Strip-Symbols thru EE000-Exit.
001850      move     NN-Stripped to NN-Src.
001860      perform  DD000-Italianize thru DD000-Exit.
001870      perform  CC000-Parse-Clean thru CC000-Exit.
001880      if       NN-Ok
001890               move  NN-Result-Temp9 to NN-Result
001900               if    NN-Sign = "-"
001910                     compute NN-Result = NN-Result * -1
001920               end-if
001930               goback
001940      end-if.
001950*
001960*    Rule 5 - give up, the caller gets zero.
001970*
001980      display  "FP002 - could not parse: " NN-Src-Text.
001990      move     zero to NN-Result.
002000      goback.
002010*
002020  aa000-Exit.  exit section.
002030*
002040  CC000-Parse-Clean            section.
002050*************************************
002060*
002070*    Parses whatever is currently sat in NN-Clean.  Sets NN-Ok (via
002080*    88 on NN-Bad) and, on success, NN-Result-Temp9 holds the
002090*    unsigned value - the sign is applied by the caller from NN-Sign.
002100*
002110      move     "N" to NN-Bad.
002120      move     "N" to NN-Dot-Seen.
002130      move     "+" to NN-Sign.
002140      move     zero to NN-Int-Part NN-Frac-Part NN-Frac-Digits.
002150      move     1 to NN-Start.
002160*
002170      set      NN-Idx to 1.
002180      search   NN-Clean-Char at end move 1 to NN-Start
002190               when NN-Clean-Char (NN-Idx) not = space
002200                    move NN-Idx to NN-Start
002210      end-search.
002220*
002230      set      NN-Idx to NN-Start.
002240      move     NN-Start to NN-Len.
002250      search   NN-Clean-Char at end move 17 to NN-Len
002260               when NN-Clean-Char (NN-Idx) = space
002270                    move NN-Idx to NN-Len
002280                    subtract 1 from NN-Len
002290      end-search.
002300*
002310      if       NN-Clean-Char (NN-Start) = "-"
002320               move "-" to NN-Sign
002330               add  1 to NN-Start
002340      else
002350        if     NN-Clean-Char (NN-Start) = "+"
002360               add  1 to NN-Start
002370        end-if
002380      end-if.
002390*
002400      if       NN-Start > NN-Len
002410               move "Y" to NN-Bad
002420               go to CC000-Exit
002430      end-if.
002440*
002450      perform  CC010-Classify-One thru CC010-Exit
002460               varying NN-Idx from NN-Start by 1
002470               until NN-Idx > NN-Len or NN-Is-Bad.
002480*
002490      if       NN-Is-Bad
002500               go to CC000-Exit
002510      end-if.
002520*
002530      if       NN-Frac-Digits = 1
002540               multiply 10 by NN-Frac-Part
002550      end-if.
002560*
002570      move     NN-Int-Part  to NN-Res-Int.
002580      move     NN-Frac-Part to NN-Res-Frac.
002590*
002600  CC000-Exit.  exit section.
002610*
002620  CC010-Classify-One            section.
002630**************************************
002640*
002650      evaluate true
002660        when    NN-Clean-Char (NN-Idx) = "."
002670                if     NN-Has-Dot
002680                       move "Y" to NN-Bad
002690                else
002700                       move "Y" to NN-Dot-Seen
002710                end-if
002720        when    NN-Clean-Char (NN-Idx) >= "0"
002730          and   NN-Clean-Char (NN-Idx) <= "9"
002740                move NN-Clean-Char (NN-Idx) to NN-Digit-Char
002750                if     not NN-Has-Dot
002760                       compute NN-Int-Part =
002770                               NN-Int-Part * 10 + NN-Digit-Num
002780                else
002790                  if   NN-Frac-Digits < 2
002800                       compute NN-Frac-Part =
002810                               NN-Frac-Part * 10 + NN-Digit-Num
002820                       add 1 to NN-Frac-Digits
002830                  end-if
002840                end-if
002850        when    other
002860                move "Y" to NN-Bad
002870      end-evaluate.
002880*
002890  CC010-Exit.  exit section.
002900*
002910  DD000-Italianize              section.
002920**************************************
002930*
002940*    Removes every "." (thousands) from NN-Src and turns "," into
002950*    the decimal point, leaving the result in NN-Clean.
002960*
002970      move     spaces to NN-Clean.
002980      move     zero   to NN-Out-Idx.
002990*
003000      set      NN-Sidx to 1.
003010      search   NN-Src-Char at end continue
003020               when NN-Src-Char (NN-Sidx) = space
003030                    continue
003040      end-search.
003050*
003060      perform  DD010-Copy-Char thru DD010-Exit
003070               varying NN-Sidx from 1 by 1
003080               until NN-Sidx > 16.
003090*
003100  DD000-Exit.  exit section.
003110*
003120  DD010-Copy-Char                section.
003130***************************************
003140*
003150      evaluate true
003160        when    NN-Src-Char (NN-Sidx) = "."
003170                continue
003180        when    NN-Src-Char (NN-Sidx) = ","
003190                add  1 to NN-Out-Idx
003200                move "." to NN-Clean-Char (NN-Out-Idx)
003210        when    other
003220                add  1 to NN-Out-Idx
003230                move NN-Src-Char (NN-Sidx) to NN-Clean-Char (NN-Out-Idx)
003240      end-evaluate.
003250*
003260  DD010-Exit.  exit section.
003270*
003280  EE000-Strip-Symbols            section.
003290***************************************
003300*
003310*    Removes currency signs and embedded spaces from NN-Src, leaving
003320*    the result in NN-Stripped.
003330*
003340      move     spaces to NN-Stripped.
003350      move     zero   to NN-Out-Idx.
003360*
003370      perform  EE010-Copy-Char thru EE010-Exit
003380               varying NN-Sidx from 1 by 1
003390               until NN-Sidx > 16.
003400*
003410  EE000-Exit.  exit section.
003420*
003430  EE010-Copy-Char                section.
003440***************************************
003450*
003460      if       NN-Src-Char (NN-Sidx) is currency-sign
003470        or     NN-Src-Char (NN-Sidx) = space
003480               continue
003490      else
003500               add  1 to NN-Out-Idx
003510               move NN-Src-Char (NN-Sidx) to NN-Stripped-Char (NN-Out-Idx)
003520      end-if.
003530*
003540  EE010-Exit.  exit section.
003550*
003560*
