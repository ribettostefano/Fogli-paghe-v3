000010****************************************************************
000020*                                                               *
000030*               Currency Formatter  (Fogli Paghe)               *
000040*        Formats a signed decimal as Italian currency           *
000050*          text, e.g. "€ -1.234,56" with the euro tag,          *
000060*             dot thousands and comma decimals                  *
000070*                                                               *
000080****************************************************************
000090*
000100  identification          division.
000110*================================
000120*
000130      program-id.        fp003.
000140*
000150      author.            R Bontempo, 07/11/1988.
000160                          For Studio Associato Bontempo.
000170*
000180      installation.       Studio Associato Bontempo, Milano.
000190*
000200      date-written.       07/11/1988.
000210*
000220      date-compiled.
000230*
000240      security.           Copyright (c) Studio Associato Bontempo,
000250                           1988-2026 and later.  See notice below.
000260*
000270*    Remarks.           Takes the signed s9(9)v99 progressive amount
000280*                        FP010 accumulated for one company and returns
000290*                        it as x(20) Italian currency text for the
000300*                        billing audit listing - a leading "€ " tag,
000310*                        dot every three integer digits, comma before
000320*                        the two decimals, and a "-" right after the
000330*                        tag only when the amount is negative.  Per
000340*                        the Studio's own billing spec every amount
000350*                        printed anywhere carries the euro tag, not
000360*                        just the ones on the payroll sheets.
000370*                        This listing is not part of the payroll
000380*                        sheets themselves; it is kept so the Studio
000390*                        can check FP010's totals against the extract
000400*                        without re-running the whole batch.
000410*
000420*    Called from.        FP010.
000430*
000440*    Called modules.     None.
000450*
000460* Changes:
000470* 07/11/25 rb - 1.0.00 Rebuilt onto the Studio's current system, same
000480*               as the rest of the Fogli Paghe suite - grouping/decimal
000490*               logic carried over, tidied up throughout.
000500* 19/11/25 rb - 1.0.01 Grouping now works right-to-left off the units
000510*               digit instead of assuming a fixed integer width - the
000520*               old version put the dot in the wrong place on any
000530*               amount under 1.000.
000540* 02/12/25 rb - 1.0.02 Zero now formats as "0,00" and not "".
000550* 11/12/25 rb - 1.0.03 Added the leading "€ " tag - Studio pointed out
000560*               the billing audit listing never actually said what
000570*               currency the totals were in, only the payroll sheets
000580*               did.  CF-Text and CC-Build widened x(18) -> x(20) to
000590*               keep room for the tag; FP010's own " EUR " literal on
000600*               the audit line is dropped in the same change, since
000610*               the formatter now carries its own currency marking.
000620* 15/12/25 rb - 1.0.04 CF-Amount is now comp-3 on both sides of the
000630*               call, matching how the rest of the shop packs a
000640*               9(n)v99 amount.  CC-Amount-Abs stays plain zoned -
000650*               BB010-Emit-Integer walks it one digit at a time via
000660*               CC-Amt-Digits, which only works against an unpacked
000670*               field.
000680*
000690****************************************************************
000700*
000710* Notice.
000720* *******
000730*
000740* This notice supersedes all prior notices and was last updated
000750* 2018-06-01.
000760*
000770* These files and programs are part of the Fogli Paghe payroll-sheets
000780* batch and are Copyright (c) Studio Associato Bontempo, 1988-2026 and
000790* later.
000800*
000810* For internal use of the Studio and its client payroll operators only.
000820* Not to be copied, resold or passed to third parties without the
000830* written consent of the partners.
000840*
000850* This program is supplied in the hope that it will be useful, but
000860* WITHOUT ANY WARRANTY of any kind. If it breaks, tell the programmer
000870* on duty and they will try to fix it before the next run is due.
000880*
000890****************************************************************
000900*
000910  environment              division.
000920*================================
000930*
000940  configuration            section.
000950  special-names.
000960      class italian-digit is "0" thru "9".
000970      upsi-0 on status is Fp003-Debug-On
000980             off status is Fp003-Debug-Off.
000990*
001000  input-output             section.
001010  file-control.
001020*
001030  data                     division.
001040*================================
001050*
001060  file section.
001070*
001080  working-storage          section.
001090*------------------------
001100*
001110  77  Prog-Name             pic x(15) value "FP003 (1.0.04)".
001120*
001130*    CC-Amount-Abs is walked one digit at a time via CC-Amt-Digits
001140*    below (BB010-Emit-Integer), so it has to stay plain zoned - a
001150*    comp-3 packed field cannot be redefined as an array of single
001160*    display digits, since packing puts two digits in one byte.
001170*
001180  01  CC-Amount-Abs         pic 9(9)v99.
001190  01  CC-Amount-Group  redefines CC-Amount-Abs.
001200      03  CC-Amt-Int         pic 9(9).
001210      03  CC-Amt-Frac        pic 99.
001220  01  CC-Amt-Digits    redefines CC-Amount-Abs.
001230      03  CC-Amt-Digit       pic 9    occurs 11   indexed by CC-Didx.
001240*
001250  01  CC-Control.
001260      03  CC-Digits-Left     binary-char unsigned value zero.
001270      03  CC-Groups-Done     binary-char unsigned value zero.
001280      03  CC-Since-Dot       binary-char unsigned value zero.
001290      03  CC-Out-Idx         binary-char unsigned value zero.
001300      03  CC-Started         pic x            value "N".
001310          88  CC-Digit-Seen              value "Y".
001320*
001330  01  CC-Build.
001340      03  CC-Build-Char      pic x    occurs 20   indexed by CC-Oidx.
001350  01  CC-Build-Text    redefines CC-Build  pic x(20).
001360*
001370  linkage                  section.
001380*------------------------
001390*
001400*********
001410* fp003 *
001420*********
001430*
001440  01  Fp003-Ws.
001450      03  CF-Amount          pic s9(9)v99      comp-3.
001460      03  CF-Text            pic x(20).
001470*
001480  procedure division using Fp003-Ws.
001490*==================================
001500*
001510  aa000-Main                  section.
001520***********************************
001530*
001540      move     spaces to CF-Text.
001550      move     spaces to CC-Build.
001560      move     "N"    to CC-Started.
001570      move     zero   to CC-Groups-Done CC-Since-Dot.
001580*
001590*    Every amount this program formats carries the Studio's own
001600*    "€ " currency tag up front - the sign, when there is one,
001610*    prints right after the tag, not before it.
001620*
001630      move     "€" to CC-Build-Char (1).
001640      move     " " to CC-Build-Char (2).
001650      move     2   to CC-Out-Idx.
001660*
001670      if       CF-Amount < zero
001680               add   1 to CC-Out-Idx
001690               move  "-" to CC-Build-Char (CC-Out-Idx)
001700      end-if.
001710*
001720      move     CF-Amount to CC-Amount-Abs.
001730      if       CF-Amount < zero
001740               compute CC-Amount-Abs = CF-Amount * -1
001750      end-if.
001760*
001770*    CC-Amount-Group and CC-Amt-Digits both overlay CC-Amount-Abs
001780*    directly, so no separate move into them is needed.
001790*
001800      perform  BB010-Emit-Integer thru BB010-Exit
001810               varying CC-Didx from 1 by 1 until CC-Didx > 9.
001820*
001830      if       not CC-Digit-Seen
001840               add  1 to CC-Out-Idx
001850               move "0" to CC-Build-Char (CC-Out-Idx)
001860      end-if.
001870*
001880      add      1 to CC-Out-Idx.
001890      move     "," to CC-Build-Char (CC-Out-Idx).
001900      add      1 to CC-Out-Idx.
001910      move     CC-Amt-Digit (10) to CC-Build-Char (CC-Out-Idx).
001920      add      1 to CC-Out-Idx.
001930      move     CC-Amt-Digit (11) to CC-Build-Char (CC-Out-Idx).
001940*
001950      perform  BB020-Copy-Build thru BB020-Exit
001960               varying CC-Oidx from 1 by 1 until CC-Oidx > CC-Out-Idx.
001970*
001980      if       Fp003-Debug-On
001990               display "FP003 - " CF-Amount " -> " CC-Build-Text
002000      end-if.
002010*
002020      goback.
002030*
002040  aa000-Exit.  exit section.
002050*
002060  BB010-Emit-Integer            section.
002070**************************************
002080*
002090*    Runs left to right across the nine integer digits, which is the
002100*    same as running most-significant first since the field is fixed
002110*    width - a "." is dropped in every third digit counting from the
002120*    right, so the group boundary is tracked off how many digits
002130*    remain rather than off CC-Didx itself.
002140*
002150      if       CC-Amt-Digit (CC-Didx) not = zero
002160               move "Y" to CC-Started
002170      end-if.
002180*
002190      if       CC-Digit-Seen
002200               add  1 to CC-Out-Idx
002210               move CC-Amt-Digit (CC-Didx) to CC-Build-Char (CC-Out-Idx)
002220               compute CC-Digits-Left = 9 - CC-Didx
002230               divide  CC-Digits-Left by 3 giving CC-Groups-Done
002240                       remainder CC-Since-Dot
002250               if     CC-Since-Dot = 0 and CC-Didx < 9
002260                      add  1 to CC-Out-Idx
002270                      move "." to CC-Build-Char (CC-Out-Idx)
002280               end-if
002290      end-if.
002300*
002310  BB010-Exit.  exit section.
002320*
002330  BB020-Copy-Build               section.
002340***************************************
002350*
002360      move     CC-Build-Char (CC-Oidx) to CF-Text (CC-Oidx:1).
002370*
002380  BB020-Exit.  exit section.
002390*
002400*
