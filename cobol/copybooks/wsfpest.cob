000010*******************************************
000020*                                          *
000030*  Record Definition For Company Extract  *
000040*           File (Fogli Paghe)            *
000050*     Positional, one rec per company     *
000060*******************************************
000070* File size 200 bytes.
000080*
000090* THESE FIELD DEFINITIONS MAY NEED CHANGING
000100*
000110* 04/11/25 rb  - Created.
000120* 12/11/25 rb  - Progressive amount widened, x(12) after Cliente Fossati
000130*                sent a value carrying two currency signs.
000140* 20/11/25 rb  - Consegna-PDF left as x(10), can hold a day number or a
000150*                full dd/mm/yyyy - normalised downstream in FP002/FP010.
000160*
000170  01  FP-Estratto-Record.
000180*    Operatore     - payroll clerk (operator) responsible for the co.
000190      03  Est-Operatore          pic x(30).
000200*    Cod-Azienda   - client company code, key of the date map
000210      03  Est-Cod-Azienda        pic x(08).
000220*    Rag-Sociale   - employer (company) name
000230      03  Est-Rag-Sociale        pic x(40).
000240*    Numeric-ish counts and amount, normalised via FP002
000250      03  Est-Dipendenti         pic x(10).
000260      03  Est-Tirocinanti        pic x(10).
000270      03  Est-Parasub            pic x(10).
000280      03  Est-Soci               pic x(10).
000290      03  Est-Altro-Lav          pic x(10).
000300*    Consegna-Pdf  - day of month PDF due, or a date, or blank/0
000310      03  Est-Consegna-Pdf       pic x(10).
000320*    Importo-Prog  - progressive billed amount, Italian or plain fmt
000330      03  Est-Importo-Prog       pic x(12).
000340      03  filler                 pic x(60).
000350*
000360*
