000010*******************************************
000020*                                          *
000030*  Record Definition For Processed        *
000040*   Detail Record (Fogli Paghe)           *
000050*     One rec written per input company   *
000060*     rec by FP010, read back by FP020    *
000070*******************************************
000080* File size approx 115 bytes.
000090*
000100* 05/11/25 rb  - Created.
000110* 13/11/25 rb  - Added Det-Elab-Key (9(8) yyyymmdd) so FP020 can sort
000120*                distinct dates ascending without re-parsing the string.
000130* 21/11/25 rb  - Det-Note left permanently blank per Studio's own
000140*                spec - a placeholder for a future annotation.
000150* 02/12/25 rb  - Added Det-Op-Seq (first-appearance sequence of the
000160*                operator) - carried so FP020 can hold operator groups
000170*                in that order without a second table build.
000180* 03/12/25 rb  - Dropped the separate report-line layout that used to
000190*                follow this record - FP020's Report Section sources
000200*                its columns straight off these fields, no build step
000210*                needed.
000212* 15/12/25 rb  - Det-Dip/Paras/Altro/Tot/Soci and Det-Total-Amount
000214*                packed comp-3 - every other 9(n)v99 amount in the
000216*                Studio's copybooks is packed, this record was the
000218*                one holdout.
000220*
000230  01  FP-Dettaglio-Record.
000240      03  Det-Operatore          pic x(30).
000250      03  Det-Cod-Azienda        pic x(08).
000260      03  Det-Rag-Sociale        pic x(40).
000270      03  Det-Dip                pic s9(5)v99      comp-3.
000280      03  Det-Paras              pic s9(5)v99      comp-3.
000290      03  Det-Altro              pic s9(5)v99      comp-3.
000300      03  Det-Tot                pic s9(5)v99      comp-3.
000310      03  Det-Soci               pic s9(5)v99      comp-3.
000320      03  Det-Note               pic x(20).
000330      03  Det-Elab-Date          pic x(10).
000340      03  Det-Elab-Key           pic 9(8)          comp.
000350      03  Det-Op-Seq             binary-short      unsigned.
000360      03  Det-Total-Amount       pic s9(9)v99      comp-3.
000370      03  filler                 pic x(09).
000380*
000390*
