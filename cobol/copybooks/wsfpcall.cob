000010*******************************************
000020*                                          *
000030*  Linkage Area Passed FP000 -> FP010 ->  *
000040*     FP020  (Fogli Paghe run)            *
000050*                                          *
000060*  Small inter-program linkage area -     *
000070*  carries only what this run hands down, *
000080*  no terminal/menu fields needed here.   *
000090*******************************************
000100*
000110* 06/11/25 rb  - Created.
000120* 18/11/25 rb  - Added FPC-Run-Abort so FP010 can tell FP000 there was
000130*                nothing on the extract and the report step should not
000140*                be called at all.
000150*
000160  01  FP-Calling-Data.
000170      03  FPC-Sel-Month          pic 99.
000180      03  FPC-Sel-Year           pic 9(4).
000190      03  FPC-Period-Label       pic x(20).
000200      03  FPC-Period-Start       pic x(10).
000210      03  FPC-Period-Start-Key   pic 9(8)          comp.
000220      03  FPC-Mese-Minusc        pic x(12).
000230      03  FPC-Run-Abort          pic x.
000240      03  filler                 pic x(11).
000250*
000260*
