000010****************************************************************
000020*                                                               *
000030*                 Period Calculator  (Fogli Paghe)              *
000040*         Derives period label, start date & end date           *
000050*             from a selected month and year                    *
000060*                                                               *
000070****************************************************************
000080*
000090  identification          division.
000100*================================
000110*
000120      program-id.        fp004.
000130*
000140      author.            R Bontempo, 06/11/1988.
000150                          For Studio Associato Bontempo.
000160*
000170      installation.       Studio Associato Bontempo, Milano.
000180*
000190      date-written.       06/11/1988.
000200*
000210      date-compiled.
000220*
000230      security.           Copyright (c) Studio Associato Bontempo,
000240                           1988-2026 and later.  See notice below.
000250*
000260*    Remarks.           Given Parm-Sel-Month (1-12) and Parm-Sel-Year,
000270*                        builds the Italian period label, the period
000280*                        start date (01/mm/yyyy) and the period end
000290*                        date (last day of month, leap year aware).
000300*                        Also returns each date as a 9(8) yyyymmdd
000310*                        key and the month name in lower case for use
000320*                        in output file naming.
000330*
000340*    Called from.        FP000, FP010.
000350*
000360*    Called modules.     None.
000370*
000380*    Note.               No intrinsic FUNCTIONs used deliberately -
000390*                        this shop's date routines are still the
000400*                        table-driven ones from the mid-eighties and
000410*                        there is no appetite to change them now.
000420*
000430* Changes:
000440* 06/11/25 rb - 1.0.00 Rebuilt onto the Studio's current system, same
000450*               as the rest of the Fogli Paghe suite - date validate/
000460*               convert logic carried over, tidied up throughout.
000470* 15/11/25 rb - 1.0.01 Leap year test corrected - was only testing
000480*               div by 4, missed the div-by-100/div-by-400 exception.
000490*               Caught on the February 2000 re-run, thankfully a leap
000500*               year so nobody noticed at the time it was wrong.
000510* 28/11/25 rb - 1.0.02 Added Dd030-End-Key and Dd020-Start-Key output
000520*               so FP010 can compare mapped dates without re-parsing
000530*               strings.
000540* 09/12/25 rb - 1.0.03 Mese-Minusc table added for FP000's file naming
000550*               (Fogli_paghe_<mese>).
000560*
000570****************************************************************
000580*
000590* Notice.
000600* *******
000610*
000620* This notice supersedes all prior notices and was last updated
000630* 2018-06-01.
000640*
000650* These files and programs are part of the Fogli Paghe payroll-sheets
000660* batch and are Copyright (c) Studio Associato Bontempo, 1988-2026 and
000670* later.
000680*
000690* For internal use of the Studio and its client payroll operators only.
000700* Not to be copied, resold or passed to third parties without the
000710* written consent of the partners.
000720*
000730* This program is supplied in the hope that it will be useful, but
000740* WITHOUT ANY WARRANTY of any kind. If it breaks, tell the programmer
000750* on duty and they will try to fix it before the next run is due.
000760*
000770****************************************************************
000780*
000790  environment              division.
000800*================================
000810*
000820  configuration            section.
000830  special-names.
000840      upsi-0 on status is Fp004-Debug-On
000850             off status is Fp004-Debug-Off.
000860*
000870  input-output             section.
000880  file-control.
000890*
000900  data                     division.
000910*================================
000920*
000930  file section.
000940*
000950  working-storage          section.
000960*------------------------
000970*
000980  77  Prog-Name             pic x(15) value "FP004 (1.0.03)".
000990*
001000  01  Dd-Work.
001010      03  Dd-X               binary-char unsigned.
001020      03  Dd-Y4              pic 9(4).
001030      03  Dd-Days-In-Month   pic 99.
001040      03  Dd-Leap-Flag       pic x.
001050          88  Dd-Is-Leap             value "Y".
001060*
001070  01  Dd-Month-Names.
001080      03  filler             pic x(12) value "Gennaio     ".
001090      03  filler             pic x(12) value "Febbraio    ".
001100      03  filler             pic x(12) value "Marzo       ".
001110      03  filler             pic x(12) value "Aprile      ".
001120      03  filler             pic x(12) value "Maggio      ".
001130      03  filler             pic x(12) value "Giugno      ".
001140      03  filler             pic x(12) value "Luglio      ".
001150      03  filler             pic x(12) value "Agosto      ".
001160      03  filler             pic x(12) value "Settembre   ".
001170      03  filler             pic x(12) value "Ottobre     ".
001180      03  filler             pic x(12) value "Novembre    ".
001190      03  filler             pic x(12) value "Dicembre    ".
001200  01  Dd-Month-Names-Tbl redefines Dd-Month-Names.
001210      03  Dd-Month-Name      pic x(12)  occurs 12.
001220*
001230  01  Dd-Month-Names-Lc.
001240      03  filler             pic x(12) value "gennaio     ".
001250      03  filler             pic x(12) value "febbraio    ".
001260      03  filler             pic x(12) value "marzo       ".
001270      03  filler             pic x(12) value "aprile      ".
001280      03  filler             pic x(12) value "maggio      ".
001290      03  filler             pic x(12) value "giugno      ".
001300      03  filler             pic x(12) value "luglio      ".
001310      03  filler             pic x(12) value "agosto      ".
001320      03  filler             pic x(12) value "settembre   ".
001330      03  filler             pic x(12) value "ottobre     ".
001340      03  filler             pic x(12) value "novembre    ".
001350      03  filler             pic x(12) value "dicembre    ".
001360  01  Dd-Month-Names-Lc-Tbl redefines Dd-Month-Names-Lc.
001370      03  Dd-Month-Name-Lc   pic x(12)  occurs 12.
001380*
001390  01  Dd-Days-Table.
001400      03  filler             pic 99   value 31.
001410      03  filler             pic 99   value 28.
001420      03  filler             pic 99   value 31.
001430      03  filler             pic 99   value 30.
001440      03  filler             pic 99   value 31.
001450      03  filler             pic 99   value 30.
001460      03  filler             pic 99   value 31.
001470      03  filler             pic 99   value 31.
001480      03  filler             pic 99   value 30.
001490      03  filler             pic 99   value 31.
001500      03  filler             pic 99   value 30.
001510      03  filler             pic 99   value 31.
001520  01  Dd-Days-Table-Tbl redefines Dd-Days-Table.
001530      03  Dd-Days-In-Mth     pic 99   occurs 12.
001540*
001550*    Length of each month name with no trailing spaces - avoids a
001560*    scan-back loop just to find where to append the year.
001570*
001580  01  Dd-Name-Lengths.
001590      03  filler             pic 99   value 07.
001600      03  filler             pic 99   value 08.
001610      03  filler             pic 99   value 05.
001620      03  filler             pic 99   value 06.
001630      03  filler             pic 99   value 06.
001640      03  filler             pic 99   value 06.
001650      03  filler             pic 99   value 06.
001660      03  filler             pic 99   value 06.
001670      03  filler             pic 99   value 09.
001680      03  filler             pic 99   value 07.
001690      03  filler             pic 99   value 08.
001700      03  filler             pic 99   value 08.
001710  01  Dd-Name-Lengths-Tbl redefines Dd-Name-Lengths.
001720      03  Dd-Name-Length     pic 99   occurs 12.
001730*
001740  01  Dd-Ymd-Build.
001750      03  Dd-Ymd-CCYY        pic 9(4).
001760      03  Dd-Ymd-MM          pic 99.
001770      03  Dd-Ymd-DD          pic 99.
001780  01  Dd-Ymd-Build9 redefines Dd-Ymd-Build pic 9(8).
001790*
001800  linkage                  section.
001810*------------------------
001820*
001830*********
001840* fp004 *
001850*********
001860*
001870  01  Fp004-Ws.
001880      03  Parm-Sel-Month     pic 99.
001890      03  Parm-Sel-Year      pic 9(4).
001900      03  Parm-Period-Label  pic x(20).
001910      03  Parm-Period-Start  pic x(10).
001920      03  Parm-Period-Start-Key pic 9(8) comp.
001930      03  Parm-Period-End    pic x(10).
001940      03  Parm-Period-End-Key   pic 9(8) comp.
001950      03  Parm-Mese-Minusc   pic x(12).
001960*
001970  procedure division using Fp004-Ws.
001980*==================================
001990*
002000  aa000-Main                  section.
002010***********************************
002020*
002030      move     spaces to Parm-Period-Label
002040                         Parm-Period-Start
002050                         Parm-Period-End
002060                         Parm-Mese-Minusc.
002070      move     zero   to Parm-Period-Start-Key
002080                         Parm-Period-End-Key.
002090*
002100      if       Parm-Sel-Month < 1 or > 12
002110               move   1 to Parm-Sel-Month.
002120*
002130      perform  Dd010-Build-Label.
002140      perform  Dd020-Build-Start-Date.
002150      perform  Dd030-Build-End-Date.
002160*
002170      goback.
002180*
002190  aa000-Exit.  exit section.
002200*
002210  Dd010-Build-Label            section.
002220*************************************
002230*
002240      move     Dd-Month-Name (Parm-Sel-Month) to Parm-Period-Label (1:12).
002250      move     Dd-Month-Name-Lc (Parm-Sel-Month) to Parm-Mese-Minusc.
002260*
002270*    Append " <year>" straight after the name, using the pre-counted
002280*    length table rather than scanning back over trailing spaces.
002290*
002300      add      2 to Dd-Name-Length (Parm-Sel-Month) giving Dd-X.
002310      move     Parm-Sel-Year to Dd-Y4.
002320      move     Dd-Y4 to Parm-Period-Label (Dd-X:4).
002330*
002340  Dd010-Exit.  exit section.
002350*
002360  Dd020-Build-Start-Date        section.
002370**************************************
002380*
002390      move     "01/  /    " to Parm-Period-Start.
002400      move     Parm-Sel-Month to Parm-Period-Start (4:2).
002410      move     Parm-Sel-Year  to Parm-Period-Start (7:4).
002420*
002430      move     Parm-Sel-Year  to Dd-Ymd-CCYY.
002440      move     Parm-Sel-Month to Dd-Ymd-MM.
002450      move     1              to Dd-Ymd-DD.
002460      move     Dd-Ymd-Build9  to Parm-Period-Start-Key.
002470*
002480  Dd020-Exit.  exit section.
002490*
002500  Dd030-Build-End-Date          section.
002510**************************************
002520*
002530      move     Dd-Days-In-Mth (Parm-Sel-Month) to Dd-Days-In-Month.
002540*
002550      if       Parm-Sel-Month = 2
002560               perform Dd035-Test-Leap
002570               if      Dd-Is-Leap
002580                       move 29 to Dd-Days-In-Month
002590               end-if
002600      end-if.
002610*
002620      move     "  /  /    " to Parm-Period-End.
002630      move     Dd-Days-In-Month to Parm-Period-End (1:2).
002640      move     Parm-Sel-Month   to Parm-Period-End (4:2).
002650      move     Parm-Sel-Year    to Parm-Period-End (7:4).
002660*
002670      move     Parm-Sel-Year    to Dd-Ymd-CCYY.
002680      move     Parm-Sel-Month   to Dd-Ymd-MM.
002690      move     Dd-Days-In-Month to Dd-Ymd-DD.
002700      move     Dd-Ymd-Build9    to Parm-Period-End-Key.
002710*
002720  Dd030-Exit.  exit section.
002730*
002740  Dd035-Test-Leap               section.
002750**************************************
002760*
002770*    Leap if divisible by 4 and not by 100, or divisible by 400.
002780*
002790      move     "N" to Dd-Leap-Flag.
002800      divide   Parm-Sel-Year by 4   giving Dd-Y4 remainder Dd-X.
002810      if       Dd-X = zero
002820               move "Y" to Dd-Leap-Flag
002830               divide Parm-Sel-Year by 100 giving Dd-Y4 remainder Dd-X
002840               if     Dd-X = zero
002850                      move "N" to Dd-Leap-Flag
002860                      divide Parm-Sel-Year by 400 giving Dd-Y4
002870                             remainder Dd-X
002880                      if     Dd-X = zero
002890                             move "Y" to Dd-Leap-Flag
002900                      end-if
002910               end-if
002920      end-if.
002930*
002940  Dd035-Exit.  exit section.
002950*
002960*
